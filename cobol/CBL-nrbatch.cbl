000100*===============================================================*
000110* PROGRAM NAME:    NRBATCH
000120* ORIGINAL AUTHOR: R. JANSSON
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/88 R. JANSSON      CREATED FOR NRAU-BALTIC ADJUDICATION   RJ8803  
000180*                          RUN - REPLACES THE MANUAL LOG CHECK    RJ8803  
000190*                          DONE BY THE CONTEST COMMITTEE.         RJ8803  
000200* 11/02/89 R. JANSSON      ADDED PH SECTION PROCESSING - FIRST    RJ8911  
000210*                          RUN ONLY CHECKED THE CW LOGS.          RJ8911  
000220* 06/19/90 K. LINDQVIST    ADDED SHADOW STATION CREDIT (REQ 114) -KL9006  
000230*                          STATIONS WHO WORKED AN UNLOGGED CALL   KL9006  
000240*                          10+ TIMES NOW GET PARTIAL CREDIT.      KL9006  
000250* 02/08/91 K. LINDQVIST    FIXED MULTIPLIER LIST OVERFLOW ON BIG  KL9102  
000260*                          MULTI-OP LOGS - RAISED TABLE LIMIT.    KL9102  
000270* 09/30/92 R. JANSSON      COUNTY TABLE NOW LOADED FROM CNTYDD    RJ9209  
000280*                          INSTEAD OF BEING HARD CODED IN WS.     RJ9209  
000290* 05/11/94 T. OJANEN       UBN REPORT NOW WRITTEN PER PARTICIPANT TO9405  
000300*                          LOG RATHER THAN ONE COMBINED FILE.     TO9405  
000310* 01/23/95 T. OJANEN       CHECKLOG CATEGORY SUPPORT (REQ 201).   TO9501  
000320* 08/02/96 M. BERGSTROM    PERFORMANCE - QSO TABLE NOW HELD IN    MB9608  
000330*                          MEMORY FOR THE WHOLE SECTION INSTEAD   MB9608  
000340*                          OF RE-READING THE LOG FILE PER CHECK.  MB9608  
000350* 12/04/98 M. BERGSTROM    Y2K REMEDIATION - QSO-DATE AND ALL     MB9812  
000360*                          DATE LITERALS REVIEWED FOR CENTURY     MB9812  
000370*                          HANDLING.  NO TWO-DIGIT YEARS REMAIN   MB9812  
000380*                          IN THIS PROGRAM. TICKET NRC-Y2K-07.    MB9812  
000390* 02/14/99 M. BERGSTROM    Y2K SIGN-OFF RETEST - NO FURTHER       MB9902  
000400*                          CHANGES REQUIRED. TICKET NRC-Y2K-07.   MB9902  
000410* 10/09/01 A. KASK         FREQUENCY WINDOW TABLE REVISED TO      AK0110  
000420*                          MATCH THE 2001 BAND PLAN (REQ 266).    AK0110  
000430* 03/17/03 A. KASK         RESULTS CSV COLUMN ORDER FIXED TO      AK0303  
000440*                          MATCH THE SCORING COMMITTEE'S SHEET.   AK0303  
000450* 07/22/05 P. VAITKUS      RUN SUMMARY LINE ADDED AT REQUEST OF   PV0507  
000460*                          THE CONTEST MANAGER (REQ 318).         PV0507  
000470* 01/11/22 P. VAITKUS      RE-RUN FOR THE 2022-01-09 CONTEST -    PV2201  
000480*                          TIME AGREEMENT RETRY LOGIC REWRITTEN   PV2201  
000490*                          TO MATCH THE ADJUDICATION SOFTWARE     PV2201  
000500*                          REPLACED THIS YEAR. TICKET NRC-0448.   PV2201  
000501* 03/04/22 P. VAITKUS      THE UBN +COUNTY MARKER WAS BEING       PV2203  
000502*                          WRITTEN ON EVERY QSO FOR AN ALREADY    PV2203  
000503*                          CREDITED COUNTY, NOT JUST THE FIRST -  PV2203  
000504*                          BAND TOTALS/MULTIPLIER CREDIT NOW RUN  PV2203  
000505*                          BEFORE THE UBN LINE IS WRITTEN.        PV2203  
000506*                          TICKET NRC-0458.                       PV2203  
000510*===============================================================*
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.  NRBATCH.
000540 AUTHOR.        R. JANSSON.
000550 INSTALLATION.  NORDIC DATA SERVICES.
000560 DATE-WRITTEN.  03/14/88.
000570 DATE-COMPILED.
000580 SECURITY.      NON-CONFIDENTIAL.
000590*===============================================================*
000600 ENVIRONMENT DIVISION.
000610*---------------------------------------------------------------*
000620 CONFIGURATION SECTION.
000630*---------------------------------------------------------------*
000640 SOURCE-COMPUTER. IBM-3081.
000650 OBJECT-COMPUTER. IBM-3081.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     UPSI-0 ON STATUS IS WS-UPSI-KEEP-UBN
000690            OFF STATUS IS WS-UPSI-PURGE-UBN.
000700*---------------------------------------------------------------*
000710 INPUT-OUTPUT SECTION.
000720*---------------------------------------------------------------*
000730 FILE-CONTROL.
000740     SELECT CW-LOG-FILE ASSIGN TO CWLOG
000750       ORGANIZATION IS SEQUENTIAL
000760       FILE STATUS CW-LOG-STATUS.
000770*
000780     SELECT PH-LOG-FILE ASSIGN TO PHLOG
000790       ORGANIZATION IS SEQUENTIAL
000800       FILE STATUS PH-LOG-STATUS.
000810*
000820     SELECT COUNTY-FILE ASSIGN TO CNTYDD
000830       ORGANIZATION IS SEQUENTIAL
000840       FILE STATUS COUNTY-FILE-STATUS.
000850*
000860     SELECT RESULTS-FILE ASSIGN TO RESDD
000870       ORGANIZATION IS SEQUENTIAL
000880       FILE STATUS RESULTS-FILE-STATUS.
000890*
000900     SELECT UBN-FILE ASSIGN TO WS-UBN-FILE-NAME
000910       ORGANIZATION IS SEQUENTIAL
000920       FILE STATUS UBN-FILE-STATUS.
000930*===============================================================*
000940 DATA DIVISION.
000950 FILE SECTION.
000960*---------------------------------------------------------------*
000970 FD  CW-LOG-FILE.
000980 01  CW-LOG-LINE               PIC X(133).
000990*---------------------------------------------------------------*
001000 FD  PH-LOG-FILE.
001010 01  PH-LOG-LINE               PIC X(133).
001020*---------------------------------------------------------------*
001030 FD  COUNTY-FILE.
001040 01  COUNTY-FILE-LINE          PIC X(80).
001050*---------------------------------------------------------------*
001060 FD  RESULTS-FILE.
001070 01  RESULTS-FILE-LINE         PIC X(103).
001080*---------------------------------------------------------------*
001090 FD  UBN-FILE.
001100 01  UBN-FILE-LINE             PIC X(200).
001110*===============================================================*
001120 WORKING-STORAGE SECTION.
001130*---------------------------------------------------------------*
001140*  COPY RECORD-LEVEL LAYOUTS AND WORKING TABLES.                *
001150*---------------------------------------------------------------*
001160 COPY NBQSOREC.
001170 COPY NBPARTTB.
001180 COPY NBCNTYTB.
001190 COPY NBRESFMT.
001200*---------------------------------------------------------------*
001210 01  WS-SWITCHES-MISC-FIELDS.
001220     05  CW-LOG-STATUS               PIC X(02).
001230         88  CW-LOG-OK                        VALUE '00'.
001240         88  CW-LOG-EOF                        VALUE '10'.
001250     05  PH-LOG-STATUS               PIC X(02).
001260         88  PH-LOG-OK                         VALUE '00'.
001270         88  PH-LOG-EOF                         VALUE '10'.
001280     05  COUNTY-FILE-STATUS          PIC X(02).
001290         88  COUNTY-FILE-OK                    VALUE '00'.
001300         88  COUNTY-FILE-EOF                    VALUE '10'.
001310     05  RESULTS-FILE-STATUS         PIC X(02).
001320         88  RESULTS-FILE-OK                   VALUE '00'.
001330     05  UBN-FILE-STATUS             PIC X(02).
001340         88  UBN-FILE-OK                        VALUE '00'.
001350     05  WS-SECTION-EOF-SW           PIC X(01) VALUE 'N'.
001360         88  WS-SECTION-EOF                     VALUE 'Y'.
001370     05  WS-CURRENT-SECTION          PIC X(02) VALUE SPACES.
001380     05  WS-UPSI-KEEP-UBN            PIC X(01) VALUE 'N'.
001390     05  WS-UPSI-PURGE-UBN           PIC X(01) VALUE 'Y'.
001400*---------------------------------------------------------------*
001410*  COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP STANDARDS.     *
001420*---------------------------------------------------------------*
001430 01  WS-TOTALS.
001440     05  WS-QSO-PARSED-TOTAL         PIC 9(07) COMP VALUE 0.
001450     05  WS-FILES-READ-TOTAL         PIC 9(05) COMP VALUE 0.
001460     05  WS-MISTAKE-TOTAL            PIC 9(07) COMP VALUE 0.
001470     05  WS-CURRENT-LOG-QSO-COUNT    PIC 9(05) COMP VALUE 0.
001480     05  FILLER                      PIC X(08).
001490*---------------------------------------------------------------*
001500*  CATEGORY-DERIVATION WORK AREA FOR 1500-DERIVE-CATEGORY.      *
001510*---------------------------------------------------------------*
001520 01  WS-CATEGORY-WORK-AREA.
001530     05  WS-CAT-FREE-TEXT            PIC X(40).
001540     05  WS-HIGH-POS                 PIC 9(02) COMP VALUE 0.
001550     05  WS-HP-POS                   PIC 9(02) COMP VALUE 0.
001560     05  WS-LOW-POS                  PIC 9(02) COMP VALUE 0.
001570     05  WS-LP-POS                   PIC 9(02) COMP VALUE 0.
001580     05  WS-MULTI-POS                PIC 9(02) COMP VALUE 0.
001590     05  WS-CHECKLOG-POS             PIC 9(02) COMP VALUE 0.
001600*---------------------------------------------------------------*
001610*  UBN LINE ASSEMBLY WORK AREA FOR 3300-3400.                   *
001620*---------------------------------------------------------------*
001630 77  WS-UBN-FILE-NAME               PIC X(20) VALUE SPACES.
001640 77  WS-UBN-PTR                     PIC 9(04) COMP VALUE 1.
001650 77  WS-DE-NR-EDIT                  PIC 9(04).
001660 77  WS-DX-NR-EDIT                  PIC 9(04).
001670*---------------------------------------------------------------*
001680*  CROSS-CHECKER LINKAGE RESULT AREA AND CALL ARGUMENTS.        *
001690*---------------------------------------------------------------*
001700 01  WS-CURRENT-QSO.
001710     05  WQ-FREQ                     PIC X(05).
001720     05  WQ-MODE                     PIC X(02).
001730     05  WQ-QSO-DATE                 PIC X(10).
001740     05  WQ-QSO-TIME                 PIC X(04).
001750     05  WQ-DE-CALL                  PIC X(12).
001760     05  WQ-DE-RST                   PIC X(03).
001770     05  WQ-DE-NR                    PIC 9(04).
001780     05  WQ-DE-COUNTY                PIC X(03).
001790     05  WQ-DX-CALL                  PIC X(12).
001800     05  WQ-DX-RST                   PIC X(03).
001810     05  WQ-DX-NR                    PIC 9(04).
001820     05  WQ-DX-COUNTY                PIC X(03).
001830*---------------------------------------------------------------*
001840*  ALTERNATE NUMERIC VIEW OF THE FREQUENCY - USED TO DECIDE     *
001850*  WHICH BAND ACCUMULATOR A SCORED QSO BELONGS TO.              *
001860*---------------------------------------------------------------*
001870 01  WS-FREQ-WORK                   PIC X(05).
001880 01  WS-FREQ-NUMERIC REDEFINES WS-FREQ-WORK PIC 9(05).
001890 01  WS-BAND-DIGIT                  PIC X(01).
001900*---------------------------------------------------------------*
001910 01  XC-RESULT.
001920     05  XC-POINTS                  PIC 9(01).
001930     05  XC-REASON-TEXT             PIC X(40).
001940     05  XC-REASON-LENGTH           PIC 9(02) COMP.
001950     05  XC-MULT-ELIGIBLE-SW        PIC X(01).
001960         88  XC-MULT-ELIGIBLE                 VALUE 'Y'.
001970     05  XC-MULT-COUNTY             PIC X(03).
001980*---------------------------------------------------------------*
001990*  LOOP AND SEARCH INDICES FOR THE CURRENT PARTICIPANT/QSO.     *
002000*---------------------------------------------------------------*
002010 01  WS-SCORE-WORK.
002020     05  WS-MULT-FOUND-SW           PIC X(01).
002030         88  WS-MULT-FOUND                    VALUE 'Y'.
002040     05  WS-MULT-SEARCH-INDEX       PIC 9(02) COMP.
002050     05  WS-PART-FOUND-SW           PIC X(01).
002060         88  WS-PART-FOUND                    VALUE 'Y'.
002070     05  WS-SHADOW-FOUND-SW         PIC X(01).
002080         88  WS-SHADOW-FOUND                  VALUE 'Y'.
002090     05  FILLER                     PIC X(05).
002100*===============================================================*
002110 PROCEDURE DIVISION.
002120*---------------------------------------------------------------*
002130 0000-MAIN-PARAGRAPH.
002140*---------------------------------------------------------------*
002150     PERFORM 1000-OPEN-SECTION-FILES.
002160     PERFORM 1050-LOAD-COUNTY-TABLE.
002170     MOVE 'CW' TO WS-CURRENT-SECTION.
002180     PERFORM 5000-PROCESS-ONE-SECTION.
002190     MOVE 'PH' TO WS-CURRENT-SECTION.
002200     PERFORM 5000-PROCESS-ONE-SECTION.
002210     PERFORM 4300-WRITE-RUN-SUMMARY.
002220     PERFORM 9000-CLOSE-RUN-FILES.
002230     GOBACK.
002240*---------------------------------------------------------------*
002250 1000-OPEN-SECTION-FILES.
002260*---------------------------------------------------------------*
002270     OPEN INPUT  CW-LOG-FILE.
002280     OPEN INPUT  PH-LOG-FILE.
002290     OPEN INPUT  COUNTY-FILE.
002300     OPEN OUTPUT RESULTS-FILE.
002310     IF NOT CW-LOG-OK OR NOT PH-LOG-OK OR NOT COUNTY-FILE-OK
002320         DISPLAY 'NRBATCH - FILE OPEN ERROR - CW/PH/CNTY'.
002330     PERFORM 4100-WRITE-CSV-HEADER.
002340*---------------------------------------------------------------*
002350 1050-LOAD-COUNTY-TABLE.
002360*---------------------------------------------------------------*
002370     PERFORM 1060-LOAD-ONE-COUNTY-ROW UNTIL COUNTY-FILE-EOF.
002380*---------------------------------------------------------------*
002390 1060-LOAD-ONE-COUNTY-ROW.
002400*---------------------------------------------------------------*
002410     READ COUNTY-FILE
002420         AT END
002430             SET COUNTY-FILE-EOF TO TRUE
002440         NOT AT END
002450             ADD 1 TO COUNTY-TABLE-COUNT
002460             UNSTRING COUNTY-FILE-LINE DELIMITED BY ','
002470                 INTO CT-COUNTRY-NAME (COUNTY-TABLE-COUNT),
002480                      CT-COUNTY-CODE  (COUNTY-TABLE-COUNT).
002490*---------------------------------------------------------------*
002500 5000-PROCESS-ONE-SECTION.
002510*---------------------------------------------------------------*
002520     MOVE 0     TO QSO-TABLE-COUNT, PART-TABLE-COUNT.
002530     MOVE 'N'   TO WS-SECTION-EOF-SW.
002540     MOVE 0     TO WS-CURRENT-LOG-QSO-COUNT.
002550     PERFORM 1400-LOAD-NEXT-LOG-RECORD UNTIL WS-SECTION-EOF.
002560     PERFORM 1580-FINISH-PREVIOUS-LOG.
002570     PERFORM 2000-BUILD-SHADOW-TABLE.
002580     PERFORM 3000-SCORE-CONTEST.
002590*---------------------------------------------------------------*
002600 1300-READ-LOG-RECORD.
002610*---------------------------------------------------------------*
002620     EVALUATE WS-CURRENT-SECTION
002630         WHEN 'CW'
002640             READ CW-LOG-FILE INTO LOG-INPUT-RECORD
002650                 AT END
002660                     SET WS-SECTION-EOF TO TRUE
002670             END-READ
002680         WHEN 'PH'
002690             READ PH-LOG-FILE INTO LOG-INPUT-RECORD
002700                 AT END
002710                     SET WS-SECTION-EOF TO TRUE
002720             END-READ
002730     END-EVALUATE.
002740*---------------------------------------------------------------*
002750 1400-LOAD-NEXT-LOG-RECORD.
002760*---------------------------------------------------------------*
002770     PERFORM 1300-READ-LOG-RECORD.
002780     IF NOT WS-SECTION-EOF
002790         IF LIR-IS-HEADER
002800             PERFORM 1500-STORE-HEADER-RECORD
002810         ELSE
002820             PERFORM 1600-STORE-QSO-RECORD
002830         END-IF
002840     END-IF.
002850*---------------------------------------------------------------*
002860 1500-STORE-HEADER-RECORD.
002870*---------------------------------------------------------------*
002880     PERFORM 1580-FINISH-PREVIOUS-LOG.
002890     ADD 1 TO PART-TABLE-COUNT.
002900     INITIALIZE PR-ACCUM-80M (PART-TABLE-COUNT)
002910                PR-ACCUM-40M (PART-TABLE-COUNT).
002920     MOVE SPACES TO PR-MODE   (PART-TABLE-COUNT),
002930                     PR-COUNTY (PART-TABLE-COUNT).
002940     MOVE LHR-STATION-CALL TO PR-CALL (PART-TABLE-COUNT).
002950     COMPUTE PR-FIRST-QSO-INDEX (PART-TABLE-COUNT) =
002960         QSO-TABLE-COUNT + 1.
002970     MOVE QSO-TABLE-COUNT TO PR-LAST-QSO-INDEX (PART-TABLE-COUNT).
002980     PERFORM 1550-DERIVE-CATEGORY.
002990     MOVE 0 TO WS-CURRENT-LOG-QSO-COUNT.
003000*---------------------------------------------------------------*
003010 1550-DERIVE-CATEGORY.
003020*---------------------------------------------------------------*
003030     MOVE 'HIGH' TO PR-POWER (PART-TABLE-COUNT).
003040     IF LHR-CATEGORY-POWER NOT = SPACES
003050         MOVE LHR-CATEGORY-POWER TO PR-POWER (PART-TABLE-COUNT).
003060     MOVE LHR-CATEGORY-FREE TO WS-CAT-FREE-TEXT.
003070     INSPECT WS-CAT-FREE-TEXT TALLYING WS-HIGH-POS
003080         FOR ALL 'HIGH'.
003090     INSPECT WS-CAT-FREE-TEXT TALLYING WS-HP-POS
003100         FOR ALL 'HP'.
003110     IF WS-HIGH-POS > 0 OR WS-HP-POS > 0
003120         MOVE 'HIGH' TO PR-POWER (PART-TABLE-COUNT).
003130     INSPECT WS-CAT-FREE-TEXT TALLYING WS-LOW-POS
003140         FOR ALL 'LOW'.
003150     INSPECT WS-CAT-FREE-TEXT TALLYING WS-LP-POS
003160         FOR ALL 'LP'.
003170     IF WS-LOW-POS > 0 OR WS-LP-POS > 0
003180         MOVE 'LOW' TO PR-POWER (PART-TABLE-COUNT).
003190     INSPECT WS-CAT-FREE-TEXT TALLYING WS-MULTI-POS
003200         FOR ALL 'MULTI'.
003210     IF WS-MULTI-POS > 0
003220         MOVE 'MULTI' TO PR-POWER (PART-TABLE-COUNT).
003230     IF LHR-CATEGORY-OPERATOR = 'MULTI-OP'
003240         MOVE 'MULTI' TO PR-POWER (PART-TABLE-COUNT).
003250     MOVE 'N' TO PR-CHECKLOG (PART-TABLE-COUNT).
003260     INSPECT WS-CAT-FREE-TEXT TALLYING WS-CHECKLOG-POS
003270         FOR ALL 'CHECKLOG'.
003280     IF WS-CHECKLOG-POS > 0
003290         MOVE 'Y' TO PR-CHECKLOG (PART-TABLE-COUNT).
003300     IF LHR-CATEGORY-OPERATOR = 'CHECKLOG'
003310         MOVE 'Y' TO PR-CHECKLOG (PART-TABLE-COUNT).
003320*---------------------------------------------------------------*
003330 1580-FINISH-PREVIOUS-LOG.
003340*---------------------------------------------------------------*
003350     IF PART-TABLE-COUNT > 0
003360         IF WS-CURRENT-LOG-QSO-COUNT = 0
003370             DISPLAY 'NRBATCH - NO QSO FOUND - ',
003380                 PR-CALL (PART-TABLE-COUNT)
003390             SUBTRACT 1 FROM PART-TABLE-COUNT
003400         ELSE
003410             ADD 1 TO WS-FILES-READ-TOTAL
003420         END-IF
003430     END-IF.
003440*---------------------------------------------------------------*
003450 1600-STORE-QSO-RECORD.
003460*---------------------------------------------------------------*
003470     ADD 1 TO QSO-TABLE-COUNT.
003480     MOVE QDR-FREQ      TO WQ-FREQ      (QSO-TABLE-COUNT).
003490     MOVE QDR-MODE      TO WQ-MODE      (QSO-TABLE-COUNT).
003500     MOVE QDR-QSO-DATE  TO WQ-QSO-DATE  (QSO-TABLE-COUNT).
003510     MOVE QDR-QSO-TIME  TO WQ-QSO-TIME  (QSO-TABLE-COUNT).
003520     MOVE QDR-DE-CALL   TO WQ-DE-CALL   (QSO-TABLE-COUNT).
003530     MOVE QDR-DE-RST    TO WQ-DE-RST    (QSO-TABLE-COUNT).
003540     MOVE QDR-DE-NR     TO WQ-DE-NR     (QSO-TABLE-COUNT).
003550     MOVE QDR-DE-COUNTY TO WQ-DE-COUNTY (QSO-TABLE-COUNT).
003560     MOVE QDR-DX-CALL   TO WQ-DX-CALL   (QSO-TABLE-COUNT).
003570     MOVE QDR-DX-RST    TO WQ-DX-RST    (QSO-TABLE-COUNT).
003580     MOVE QDR-DX-NR     TO WQ-DX-NR     (QSO-TABLE-COUNT).
003590     MOVE QDR-DX-COUNTY TO WQ-DX-COUNTY (QSO-TABLE-COUNT).
003600     ADD 1 TO WS-CURRENT-LOG-QSO-COUNT.
003610     ADD 1 TO WS-QSO-PARSED-TOTAL.
003620     MOVE QSO-TABLE-COUNT TO PR-LAST-QSO-INDEX (PART-TABLE-COUNT).
003630     IF WS-CURRENT-LOG-QSO-COUNT = 1
003640         MOVE QDR-MODE      TO PR-MODE   (PART-TABLE-COUNT)
003650         MOVE QDR-DE-COUNTY TO PR-COUNTY (PART-TABLE-COUNT)
003660     END-IF.
003670*---------------------------------------------------------------*
003680 2000-BUILD-SHADOW-TABLE.
003690*---------------------------------------------------------------*
003700     PERFORM 2100-CHECK-ONE-QSO-FOR-SHADOW
003710         VARYING QSO-TABLE-INDEX FROM 1 BY 1
003720         UNTIL QSO-TABLE-INDEX > QSO-TABLE-COUNT.
003730*---------------------------------------------------------------*
003740 2100-CHECK-ONE-QSO-FOR-SHADOW.
003750*---------------------------------------------------------------*
003760     PERFORM 6000-FIND-PARTICIPANT-BY-CALL.
003770     IF NOT WS-PART-FOUND
003780         PERFORM 2200-CREDIT-SHADOW-CLAIM
003790     END-IF.
003800*---------------------------------------------------------------*
003810 2200-CREDIT-SHADOW-CLAIM.
003820*---------------------------------------------------------------*
003830     PERFORM 6100-FIND-OR-ADD-SHADOW-STATION.
003840     IF WQ-MODE (QSO-TABLE-INDEX) = 'CW'
003850         ADD 1 TO SH-CW-COUNT (SHADOW-TABLE-INDEX)
003860     ELSE
003870         ADD 1 TO SH-PH-COUNT (SHADOW-TABLE-INDEX)
003880     END-IF.
003890*---------------------------------------------------------------*
003900 3000-SCORE-CONTEST.
003910*---------------------------------------------------------------*
003920     PERFORM 3100-SCORE-ONE-PARTICIPANT
003930         VARYING PART-TABLE-INDEX FROM 1 BY 1
003940         UNTIL PART-TABLE-INDEX > PART-TABLE-COUNT.
003950*---------------------------------------------------------------*
003960 3100-SCORE-ONE-PARTICIPANT.
003970*---------------------------------------------------------------*
003980     PERFORM 3200-OPEN-UBN-FILE.
003990     PERFORM 3300-SCORE-ONE-QSO
004000         VARYING QSO-TABLE-INDEX
004010         FROM PR-FIRST-QSO-INDEX (PART-TABLE-INDEX) BY 1
004020         UNTIL QSO-TABLE-INDEX >
004030             PR-LAST-QSO-INDEX (PART-TABLE-INDEX).
004040     PERFORM 3500-CLOSE-UBN-FILE.
004050     PERFORM 4200-WRITE-CSV-DETAIL.
004060*---------------------------------------------------------------*
004070 3200-OPEN-UBN-FILE.
004080*---------------------------------------------------------------*
004090     MOVE SPACES TO WS-UBN-FILE-NAME.
004100     STRING PR-CALL (PART-TABLE-INDEX) DELIMITED BY SPACE
004110            '.UBN'                     DELIMITED BY SIZE
004120         INTO WS-UBN-FILE-NAME.
004130     OPEN OUTPUT UBN-FILE.
004140*---------------------------------------------------------------*
004150 3300-SCORE-ONE-QSO.
004160*---------------------------------------------------------------*
004170     MOVE WQ-FREQ      (QSO-TABLE-INDEX) TO WQ-FREQ      OF
004180         WS-CURRENT-QSO.
004190     MOVE WQ-MODE      (QSO-TABLE-INDEX) TO WQ-MODE      OF
004200         WS-CURRENT-QSO.
004210     MOVE WQ-QSO-DATE  (QSO-TABLE-INDEX) TO WQ-QSO-DATE  OF
004220         WS-CURRENT-QSO.
004230     MOVE WQ-QSO-TIME  (QSO-TABLE-INDEX) TO WQ-QSO-TIME  OF
004240         WS-CURRENT-QSO.
004250     MOVE WQ-DE-CALL   (QSO-TABLE-INDEX) TO WQ-DE-CALL   OF
004260         WS-CURRENT-QSO.
004270     MOVE WQ-DE-RST    (QSO-TABLE-INDEX) TO WQ-DE-RST    OF
004280         WS-CURRENT-QSO.
004290     MOVE WQ-DE-NR     (QSO-TABLE-INDEX) TO WQ-DE-NR     OF
004300         WS-CURRENT-QSO.
004310     MOVE WQ-DE-COUNTY (QSO-TABLE-INDEX) TO WQ-DE-COUNTY OF
004320         WS-CURRENT-QSO.
004330     MOVE WQ-DX-CALL   (QSO-TABLE-INDEX) TO WQ-DX-CALL   OF
004340         WS-CURRENT-QSO.
004350     MOVE WQ-DX-RST    (QSO-TABLE-INDEX) TO WQ-DX-RST    OF
004360         WS-CURRENT-QSO.
004370     MOVE WQ-DX-NR     (QSO-TABLE-INDEX) TO WQ-DX-NR     OF
004380         WS-CURRENT-QSO.
004390     MOVE WQ-DX-COUNTY (QSO-TABLE-INDEX) TO WQ-DX-COUNTY OF
004400         WS-CURRENT-QSO.
004410     CALL 'NBXCHECK' USING WS-CURRENT-QSO, PART-TABLE-INDEX,
004420             CONTEST-TABLE-CONTROL, QSO-WORK-TABLE,
004430             PARTICIPANT-RESULT-TABLE, SHADOW-CONTROL,
004440             SHADOW-STATION-TABLE, COUNTY-TABLE-CONTROL,
004450             COUNTY-TABLE, PREFIX-COUNTRY-TABLE, PFX-TABLE-COUNT,
004460             XC-RESULT
004470     END-CALL.
004480     IF XC-POINTS > 0
004490         PERFORM 3600-ACCUMULATE-BAND-TOTALS
004500         IF XC-MULT-ELIGIBLE
004510             PERFORM 3700-CREDIT-MULTIPLIER
004511         ELSE
004512             MOVE 'Y' TO WS-MULT-FOUND-SW
004513         END-IF
004514     ELSE
004515         MOVE 'Y' TO WS-MULT-FOUND-SW
004516     END-IF.
004517     PERFORM 3400-WRITE-UBN-LINE.
004550     IF XC-POINTS < 2
004560         ADD 1 TO WS-MISTAKE-TOTAL
004570     END-IF.
004580*---------------------------------------------------------------*
004590 3400-WRITE-UBN-LINE.
004600*---------------------------------------------------------------*
004610     MOVE SPACES TO UBN-DETAIL-LINE.
004620     MOVE 1      TO WS-UBN-PTR.
004630     MOVE WQ-DE-NR OF WS-CURRENT-QSO TO WS-DE-NR-EDIT.
004640     MOVE WQ-DX-NR OF WS-CURRENT-QSO TO WS-DX-NR-EDIT.
004650     STRING WQ-FREQ     OF WS-CURRENT-QSO ' '
004660            WQ-MODE     OF WS-CURRENT-QSO ' '
004670            WQ-QSO-DATE OF WS-CURRENT-QSO ' '
004680            WQ-QSO-TIME OF WS-CURRENT-QSO ' '
004690            WQ-DE-CALL  OF WS-CURRENT-QSO ' '
004700            WQ-DE-RST   OF WS-CURRENT-QSO ' '
004710            WS-DE-NR-EDIT                 ' '
004720            WQ-DE-COUNTY OF WS-CURRENT-QSO ' '
004730            WQ-DX-CALL  OF WS-CURRENT-QSO ' '
004740            WQ-DX-RST   OF WS-CURRENT-QSO ' '
004750            WS-DX-NR-EDIT                 ' '
004760            WQ-DX-COUNTY OF WS-CURRENT-QSO
004770            WS-TAB-CHARACTER
004780         DELIMITED BY SIZE
004790         INTO UBN-DETAIL-LINE WITH POINTER WS-UBN-PTR.
004800     MOVE XC-POINTS TO UBN-POINTS-DIGIT.
004810     STRING UBN-POINTS-DIGIT DELIMITED BY SIZE
004820         INTO UBN-DETAIL-LINE WITH POINTER WS-UBN-PTR.
004830     IF XC-POINTS < 2
004840         STRING ' (' DELIMITED BY SIZE
004850                XC-REASON-TEXT (1 : XC-REASON-LENGTH)
004860                    DELIMITED BY SIZE
004870                ')' DELIMITED BY SIZE
004880             INTO UBN-DETAIL-LINE WITH POINTER WS-UBN-PTR
004890     END-IF.
004900     IF XC-POINTS > 0 AND XC-MULT-ELIGIBLE AND NOT WS-MULT-FOUND
004910         STRING WS-TAB-CHARACTER '+' XC-MULT-COUNTY
004920             DELIMITED BY SIZE
004930             INTO UBN-DETAIL-LINE WITH POINTER WS-UBN-PTR
004940     END-IF.
004950     MOVE UBN-DETAIL-LINE (1 : WS-UBN-PTR - 1) TO UBN-FILE-LINE.
004960     WRITE UBN-FILE-LINE.
004970*---------------------------------------------------------------*
004980 3500-CLOSE-UBN-FILE.
004990*---------------------------------------------------------------*
005000     CLOSE UBN-FILE.
005010*---------------------------------------------------------------*
005020 3600-ACCUMULATE-BAND-TOTALS.
005030*---------------------------------------------------------------*
005040     MOVE WQ-FREQ OF WS-CURRENT-QSO TO WS-FREQ-WORK.
005050     MOVE WS-FREQ-WORK (1 : 1)      TO WS-BAND-DIGIT.
005060     IF WS-BAND-DIGIT = '3'
005070         ADD 1 TO PR-QSO-CT-80M (PART-TABLE-INDEX)
005080         ADD XC-POINTS TO PR-POINT-80M (PART-TABLE-INDEX)
005090     ELSE
005100         ADD 1 TO PR-QSO-CT-40M (PART-TABLE-INDEX)
005110         ADD XC-POINTS TO PR-POINT-40M (PART-TABLE-INDEX)
005120     END-IF.
005130*---------------------------------------------------------------*
005140 3700-CREDIT-MULTIPLIER.
005150*---------------------------------------------------------------*
005160     MOVE 'N' TO WS-MULT-FOUND-SW.
005170     IF WS-BAND-DIGIT = '3'
005180         PERFORM 3710-SEARCH-80M-MULT-LIST
005190         IF NOT WS-MULT-FOUND
005200             ADD 1 TO PR-MULT-CT-80M (PART-TABLE-INDEX)
005210             MOVE XC-MULT-COUNTY TO
005220                 PR-MULT-COUNTY-80M (PART-TABLE-INDEX,
005230                     PR-MULT-CT-80M (PART-TABLE-INDEX))
005240         END-IF
005250     ELSE
005260         PERFORM 3720-SEARCH-40M-MULT-LIST
005270         IF NOT WS-MULT-FOUND
005280             ADD 1 TO PR-MULT-CT-40M (PART-TABLE-INDEX)
005290             MOVE XC-MULT-COUNTY TO
005300                 PR-MULT-COUNTY-40M (PART-TABLE-INDEX,
005310                     PR-MULT-CT-40M (PART-TABLE-INDEX))
005320         END-IF
005330     END-IF.
005340*---------------------------------------------------------------*
005350 3710-SEARCH-80M-MULT-LIST.
005360*---------------------------------------------------------------*
005370     PERFORM 3711-TEST-ONE-80M-ENTRY
005380         VARYING WS-MULT-SEARCH-INDEX FROM 1 BY 1
005390         UNTIL WS-MULT-SEARCH-INDEX >
005400                 PR-MULT-CT-80M (PART-TABLE-INDEX)
005410             OR WS-MULT-FOUND.
005420*---------------------------------------------------------------*
005430 3711-TEST-ONE-80M-ENTRY.
005440*---------------------------------------------------------------*
005450     IF PR-MULT-COUNTY-80M (PART-TABLE-INDEX,
005460             WS-MULT-SEARCH-INDEX) = XC-MULT-COUNTY
005470         MOVE 'Y' TO WS-MULT-FOUND-SW
005480     END-IF.
005490*---------------------------------------------------------------*
005500 3720-SEARCH-40M-MULT-LIST.
005510*---------------------------------------------------------------*
005520     PERFORM 3721-TEST-ONE-40M-ENTRY
005530         VARYING WS-MULT-SEARCH-INDEX FROM 1 BY 1
005540         UNTIL WS-MULT-SEARCH-INDEX >
005550                 PR-MULT-CT-40M (PART-TABLE-INDEX)
005560             OR WS-MULT-FOUND.
005570*---------------------------------------------------------------*
005580 3721-TEST-ONE-40M-ENTRY.
005590*---------------------------------------------------------------*
005600     IF PR-MULT-COUNTY-40M (PART-TABLE-INDEX,
005610             WS-MULT-SEARCH-INDEX) = XC-MULT-COUNTY
005620         MOVE 'Y' TO WS-MULT-FOUND-SW
005630     END-IF.
005640*---------------------------------------------------------------*
005650 4100-WRITE-CSV-HEADER.
005660*---------------------------------------------------------------*
005670     MOVE RESULTS-CSV-HEADER TO RESULTS-FILE-LINE.
005680     WRITE RESULTS-FILE-LINE.
005690*---------------------------------------------------------------*
005700 4200-WRITE-CSV-DETAIL.
005710*---------------------------------------------------------------*
005720     MOVE PR-MODE     (PART-TABLE-INDEX) TO RCL-MODE.
005730     MOVE PR-CALL     (PART-TABLE-INDEX) TO RCL-CALL.
005740     MOVE PR-QSO-CT-80M (PART-TABLE-INDEX) TO RCL-QSO-COUNT-80M.
005750     MOVE PR-QSO-CT-40M (PART-TABLE-INDEX) TO RCL-QSO-COUNT-40M.
005760     MOVE PR-POINT-80M (PART-TABLE-INDEX) TO RCL-POINT-80M.
005770     MOVE PR-POINT-40M (PART-TABLE-INDEX) TO RCL-POINT-40M.
005780     MOVE PR-MULT-CT-80M (PART-TABLE-INDEX) TO RCL-MULT-80M.
005790     MOVE PR-MULT-CT-40M (PART-TABLE-INDEX) TO RCL-MULT-40M.
005800     COMPUTE RCL-SCORE =
005810         (PR-POINT-80M (PART-TABLE-INDEX) +
005820          PR-POINT-40M (PART-TABLE-INDEX))
005830         *
005840         (PR-MULT-CT-80M (PART-TABLE-INDEX) +
005850          PR-MULT-CT-40M (PART-TABLE-INDEX)).
005860     MOVE PR-POWER    (PART-TABLE-INDEX) TO RCL-POWER.
005870     MOVE PR-COUNTY   (PART-TABLE-INDEX) TO RCL-COUNTY.
005880     MOVE PR-CHECKLOG (PART-TABLE-INDEX) TO RCL-CHECKLOG.
005890     MOVE RESULTS-CSV-LINE TO RESULTS-FILE-LINE.
005900     WRITE RESULTS-FILE-LINE.
005910*---------------------------------------------------------------*
005920 4300-WRITE-RUN-SUMMARY.
005930*---------------------------------------------------------------*
005940     DISPLAY WS-QSO-PARSED-TOTAL, ' QSO PARSED (',
005950         WS-FILES-READ-TOTAL, ' FILES), FOUND ',
005960         WS-MISTAKE-TOTAL, ' MISTAKES'.
005970*---------------------------------------------------------------*
005980 6000-FIND-PARTICIPANT-BY-CALL.
005990*---------------------------------------------------------------*
006000     MOVE 'N' TO WS-PART-FOUND-SW.
006010     SET PART-INDEX TO 1.
006020     SEARCH TBL-PARTICIPANT-RESULT
006030         AT END
006040             MOVE 'N' TO WS-PART-FOUND-SW
006050         WHEN PR-CALL (PART-INDEX) =
006060                 WQ-DX-CALL (QSO-TABLE-INDEX)
006070             MOVE 'Y' TO WS-PART-FOUND-SW
006080     END-SEARCH.
006090*---------------------------------------------------------------*
006100 6100-FIND-OR-ADD-SHADOW-STATION.
006110*---------------------------------------------------------------*
006120     SET SHAD-INDEX TO 1.
006130     MOVE 'N' TO WS-SHADOW-FOUND-SW.
006140     SEARCH TBL-SHADOW-STATION
006150         AT END
006160             ADD 1 TO SHADOW-TABLE-COUNT
006170             MOVE SHADOW-TABLE-COUNT TO SHADOW-TABLE-INDEX
006180             MOVE WQ-DX-CALL (QSO-TABLE-INDEX) TO
006190                 SH-CALL (SHADOW-TABLE-COUNT)
006200             MOVE 0 TO SH-CW-COUNT (SHADOW-TABLE-COUNT),
006210                       SH-PH-COUNT (SHADOW-TABLE-COUNT)
006220         WHEN SH-CALL (SHAD-INDEX) =
006230                 WQ-DX-CALL (QSO-TABLE-INDEX)
006240             SET SHADOW-TABLE-INDEX TO SHAD-INDEX
006250     END-SEARCH.
006260*---------------------------------------------------------------*
006270 9000-CLOSE-RUN-FILES.
006280*---------------------------------------------------------------*
006290     CLOSE CW-LOG-FILE, PH-LOG-FILE, COUNTY-FILE, RESULTS-FILE.

000100*------------------------------------------------------------*
000110*  NBCNTYTB - VALID-COUNTY LOOKUP AND THE CALLSIGN-PREFIX TO  *
000120*  COUNTRY MAP.  THE COUNTY TABLE IS LOADED AT RUN TIME FROM  *
000130*  COUNTY-FILE (COUNTRY NAME, COUNTY CODE PAIRS, REPEATED     *
000140*  ROWS PER COUNTRY).  THE PREFIX TABLE IS FIXED - ONLY THE   *
000150*  SEVEN NRAU-BALTIC CONTEST COUNTRIES ARE RECOGNISED, SO NO  *
000160*  LIVE CALLSIGN-DATABASE LOOKUP IS NEEDED.                   *
000170*------------------------------------------------------------*
000180 01  COUNTY-TABLE-CONTROL.
000190     05  COUNTY-TABLE-COUNT             PIC S9(04) COMP VALUE 0.
000200     05  COUNTY-TABLE-INDEX             PIC S9(04) COMP VALUE 0.
000210     05  FILLER                         PIC X(08).
000220 01  COUNTY-TABLE.
000230     05  TBL-COUNTY OCCURS 1 TO 300 TIMES
000240             DEPENDING ON COUNTY-TABLE-COUNT
000250             INDEXED BY CNTY-INDEX.
000260         10  CT-COUNTRY-NAME            PIC X(20).
000270         10  CT-COUNTY-CODE             PIC X(03).
000280         10  FILLER                     PIC X(05).
000290*------------------------------------------------------------*
000300*  PREFIX-COUNTRY-LOAD-AREA IS LAID OUT AS 15 FIXED 23-BYTE   *
000310*  ENTRIES (3-BYTE PREFIX, 20-BYTE COUNTRY NAME) AND LOADED   *
000320*  BY VALUE AT COMPILE TIME - THE CLASSIC CODE-TABLE TRICK,   *
000330*  NO EDITING REQUIRED AT RUN TIME.                           *
000340*------------------------------------------------------------*
000350 01  PREFIX-COUNTRY-LOAD-AREA           PIC X(345) VALUE
000360     'SM SWEDEN              SA SWEDEN              SK SWEDEN  '
000370-    '            OH FINLAND             OF FINLAND            '
000380-    ' OG FINLAND             LA NORWAY              LB NORWAY '
000390-    '             LJ NORWAY              OZ DENMARK           '
000400-    '  OU DENMARK             OV DENMARK             ES ESTONI'
000410-    'A             YL LATVIA              LY LITHUANIA        '
000420-    '   '.
000430 01  PREFIX-COUNTRY-TABLE REDEFINES PREFIX-COUNTRY-LOAD-AREA.
000440     05  TBL-PREFIX-COUNTRY OCCURS 15 TIMES
000450             INDEXED BY PFX-INDEX.
000460         10  PC-PREFIX                  PIC X(03).
000470         10  PC-COUNTRY-NAME             PIC X(20).
000480 01  PFX-TABLE-COUNT                    PIC S9(04) COMP
000490         VALUE 15.

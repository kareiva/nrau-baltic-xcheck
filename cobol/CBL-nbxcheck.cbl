000100*===============================================================*
000110* PROGRAM NAME:    NBXCHECK
000120* ORIGINAL AUTHOR: R. JANSSON
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/88 R. JANSSON      CREATED - RULE ENGINE CALLED ONCE PER  RJ8803  
000180*                          CLAIMED QSO BY NRBATCH.                RJ8803  
000190* 06/19/90 K. LINDQVIST    SHADOW STATION CREDIT ADDED (REQ 114). KL9006  
000200* 09/11/93 T. OJANEN       FREQUENCY WINDOW SPLIT OUT OF THE      TO9309  
000210*                          EXCHANGE CHECK INTO ITS OWN STEP -     TO9309  
000220*                          WRONG REASON TEXT WAS BEING WRITTEN    TO9309  
000230*                          WHEN BOTH FAILED (REQ 178).            TO9309  
000240* 12/04/98 M. BERGSTROM    Y2K REMEDIATION - CONTEST DATE NOW     MB9812  
000250*                          COMPARED AS A FULL 10-BYTE STRING      MB9812  
000260*                          INSTEAD OF A 2-DIGIT YEAR FRAGMENT.    MB9812  
000270*                          TICKET NRC-Y2K-07.                     MB9812  
000280* 02/14/99 M. BERGSTROM    Y2K SIGN-OFF RETEST - NO FURTHER       MB9902  
000290*                          CHANGES REQUIRED. TICKET NRC-Y2K-07.   MB9902  
000300* 10/09/01 A. KASK         FREQUENCY WINDOW TABLE REVISED TO      AK0110  
000310*                          MATCH THE 2001 BAND PLAN (REQ 266).    AK0110  
000320* 01/11/22 P. VAITKUS      TIME AGREEMENT RETRY NOW KEEPS TRYING  PV2201  
000330*                          SUCCESSIVE OCCURRENCES INSTEAD OF      PV2201  
000340*                          GIVING UP AFTER ONE RETRY, AND FALLS   PV2201  
000350*                          BACK TO THE ORIGINAL COUNTERPART'S     PV2201  
000360*                          EXCHANGE CHECK WHEN THE RETRY SCORES   PV2201  
000370*                          ZERO.  TICKET NRC-0448.                PV2201  
000380* 02/02/22 P. VAITKUS      CLEAN (2-POINT) QSOS WERE LOSING THEIR PV2202  
000390*                          MULTIPLIER WHEN THE RECEIVED COUNTY    PV2202  
000400*                          DID NOT MATCH A COUNTRY ON THE PREFIX  PV2202  
000410*                          TABLE - A CLEAN QSO NOW ALWAYS GETS    PV2202  
000420*                          MULTIPLIER CREDIT.  TICKET NRC-0451.   PV2202  
000430*===============================================================*
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    NBXCHECK.
000460 AUTHOR.        R. JANSSON.
000470 INSTALLATION.  NORDIC DATA SERVICES.
000480 DATE-WRITTEN.  03/14/88.
000490 DATE-COMPILED.
000500 SECURITY.      NON-CONFIDENTIAL.
000510*===============================================================*
000520 ENVIRONMENT DIVISION.
000530*---------------------------------------------------------------*
000540 CONFIGURATION SECTION.
000550*---------------------------------------------------------------*
000560 SOURCE-COMPUTER. IBM-3081.
000570 OBJECT-COMPUTER. IBM-3081.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*===============================================================*
000610 DATA DIVISION.
000620*---------------------------------------------------------------*
000630 WORKING-STORAGE SECTION.
000640*---------------------------------------------------------------*
000650 77  WS-STOP-SW                     PIC X(01) VALUE 'N'.
000660     88  WS-STOP                              VALUE 'Y'.
000670 77  WS-DX-PART-FOUND-SW            PIC X(01) VALUE 'N'.
000680     88  WS-DX-PART-FOUND                     VALUE 'Y'.
000690 77  WS-DX-PART-INDEX               PIC S9(04) COMP VALUE 0.
000700*---------------------------------------------------------------*
000710*  FREQUENCY AND BAND WORK AREA - ONE OF THE PROGRAM'S REQUIRED *
000720*  REDEFINES (NUMERIC VIEW OF THE ALPHANUMERIC FREQ FIELD).     *
000730*---------------------------------------------------------------*
000740 01  WS-FREQ-WORK                   PIC X(05).
000750 01  WS-FREQ-NUMERIC REDEFINES WS-FREQ-WORK PIC 9(05).
000760 01  WS-BAND-DIGIT                  PIC X(01).
000770*---------------------------------------------------------------*
000780*  TIME-OF-DAY WORK AREAS - SPLIT HHMM INTO HOURS AND MINUTES   *
000790*  VIA REDEFINES RATHER THAN AN INTRINSIC FUNCTION.             *
000800*---------------------------------------------------------------*
000810 01  WS-TIME-TO-SPLIT               PIC X(04).
000820 01  WS-TIME-SPLIT-VIEW REDEFINES WS-TIME-TO-SPLIT.
000830     05  WS-SPLIT-HH                PIC 99.
000840     05  WS-SPLIT-MM                PIC 99.
000850 01  WS-OTHER-TIME-WORK             PIC X(04).
000860 01  WS-OTHER-TIME-VIEW REDEFINES WS-OTHER-TIME-WORK.
000870     05  WS-OTHER-HH                PIC 99.
000880     05  WS-OTHER-MM                PIC 99.
000890 01  WS-MINUTES-RESULT              PIC 9(04) COMP VALUE 0.
000900 01  WS-MY-MINUTES                  PIC 9(04) COMP VALUE 0.
000910 01  WS-OTHER-MINUTES               PIC 9(04) COMP VALUE 0.
000920 01  WS-MINUTE-DIFF                 PIC S9(04) COMP VALUE 0.
000930*---------------------------------------------------------------*
000940*  COUNTERPART-SEARCH WORK AREA FOR THE TIME AGREEMENT RETRY.   *
000950*---------------------------------------------------------------*
000960 01  WS-ATTEMPT                     PIC S9(04) COMP VALUE 0.
000970 01  WS-ATTEMPT-USED                PIC S9(04) COMP VALUE 0.
000980 01  WS-MATCH-COUNT                 PIC S9(04) COMP VALUE 0.
000990 01  WS-CANDIDATE-FOUND-SW          PIC X(01) VALUE 'N'.
001000     88  WS-CANDIDATE-FOUND                   VALUE 'Y'.
001010 01  WS-CANDIDATE-QSO-INDEX         PIC S9(04) COMP VALUE 0.
001020 01  WS-ORIGINAL-QSO-INDEX          PIC S9(04) COMP VALUE 0.
001030 01  WS-MATCHED-QSO-INDEX           PIC S9(04) COMP VALUE 0.
001040 01  WS-COMPARE-QSO-INDEX           PIC S9(04) COMP VALUE 0.
001050 01  WS-TIME-RESOLVED-SW            PIC X(01) VALUE 'N'.
001060     88  WS-TIME-RESOLVED                     VALUE 'Y'.
001070*---------------------------------------------------------------*
001080*  COUNTRY/COUNTY LOOKUP WORK AREA.                             *
001090*---------------------------------------------------------------*
001100 01  WS-WORKED-CALL                 PIC X(12).
001110 01  WS-COUNTRY-NAME                PIC X(20).
001120 01  WS-COUNTY-CANDIDATE             PIC X(03).
001130 01  WS-COUNTY-VALID-SW             PIC X(01) VALUE 'N'.
001140     88  WS-COUNTY-VALID                      VALUE 'Y'.
001150*---------------------------------------------------------------*
001160*  REASON-TEXT BUILD AREA - A 40-BYTE WORK FIELD PLUS LENGTH.   *
001170*---------------------------------------------------------------*
001180 01  WS-REASON-BUILD                PIC X(40).
001190*---------------------------------------------------------------*
001200 LINKAGE SECTION.
001210*---------------------------------------------------------------*
001220 01  LK-QSO.
001230     05  LK-FREQ                     PIC X(05).
001240     05  LK-MODE                     PIC X(02).
001250     05  LK-QSO-DATE                 PIC X(10).
001260     05  LK-QSO-TIME                 PIC X(04).
001270     05  LK-DE-CALL                  PIC X(12).
001280     05  LK-DE-RST                   PIC X(03).
001290     05  LK-DE-NR                    PIC 9(04).
001300     05  LK-DE-COUNTY                PIC X(03).
001310     05  LK-DX-CALL                  PIC X(12).
001320     05  LK-DX-RST                   PIC X(03).
001330     05  LK-DX-NR                    PIC 9(04).
001340     05  LK-DX-COUNTY                PIC X(03).
001350 01  LK-PART-INDEX                   PIC S9(04) COMP.
001360 COPY NBPARTTB.
001370 COPY NBCNTYTB.
001380 01  LK-RESULT.
001390     05  LK-POINTS                  PIC 9(01).
001400     05  LK-REASON-TEXT              PIC X(40).
001410     05  LK-REASON-LENGTH            PIC 9(02) COMP.
001420     05  LK-MULT-ELIGIBLE-SW        PIC X(01).
001430         88  LK-MULT-ELIGIBLE                 VALUE 'Y'.
001440     05  LK-MULT-COUNTY              PIC X(03).
001450*===============================================================*
001460 PROCEDURE DIVISION USING LK-QSO, LK-PART-INDEX,
001470     CONTEST-TABLE-CONTROL, QSO-WORK-TABLE,
001480     PARTICIPANT-RESULT-TABLE, SHADOW-CONTROL,
001490     SHADOW-STATION-TABLE, COUNTY-TABLE-CONTROL,
001500     COUNTY-TABLE, PREFIX-COUNTRY-TABLE, PFX-TABLE-COUNT,
001510     LK-RESULT.
001520*---------------------------------------------------------------*
001530 0000-CROSS-CHECK-QSO.
001540*---------------------------------------------------------------*
001550     MOVE 'N' TO WS-STOP-SW.
001560     MOVE 0   TO LK-POINTS.
001570     MOVE SPACES TO LK-REASON-TEXT.
001580     MOVE 0   TO LK-REASON-LENGTH.
001590     MOVE 'N' TO LK-MULT-ELIGIBLE-SW.
001600     MOVE SPACES TO LK-MULT-COUNTY.
001610     PERFORM 1000-FIND-PARTICIPANT-BY-CALL.
001620     IF NOT WS-DX-PART-FOUND
001630         PERFORM 2000-CHECK-SHADOW-LOG
001640         GO TO 0000-EXIT
001650     END-IF.
001660     PERFORM 2100-FIND-COUNTERPART-ATTEMPT-1.
001670     IF WS-STOP
001680         GO TO 0000-EXIT
001690     END-IF.
001700     PERFORM 2200-CHECK-FREQUENCY.
001710     IF WS-STOP
001720         GO TO 0000-EXIT
001730     END-IF.
001740     PERFORM 2300-CHECK-TIME-WINDOW.
001750     IF WS-STOP
001760         GO TO 0000-EXIT
001770     END-IF.
001780     PERFORM 2400-CHECK-TIME-AGREEMENT.
001790     IF WS-STOP
001800         GO TO 0000-EXIT
001810     END-IF.
001820     MOVE WS-MATCHED-QSO-INDEX TO WS-COMPARE-QSO-INDEX.
001830     PERFORM 2500-CHECK-EXCHANGE.
001840     IF LK-POINTS = 0 AND WS-ATTEMPT-USED > 1
001850         MOVE WS-ORIGINAL-QSO-INDEX TO WS-COMPARE-QSO-INDEX
001860         PERFORM 2500-CHECK-EXCHANGE
001870     END-IF.
001880 0000-EXIT.
001890     PERFORM 2600-CHECK-MULTIPLIER.
001900     GOBACK.
001910*---------------------------------------------------------------*
001920 1000-FIND-PARTICIPANT-BY-CALL.
001930*---------------------------------------------------------------*
001940     MOVE 'N' TO WS-DX-PART-FOUND-SW.
001950     SET PART-INDEX TO 1.
001960     SEARCH TBL-PARTICIPANT-RESULT
001970         AT END
001980             MOVE 'N' TO WS-DX-PART-FOUND-SW
001990         WHEN PR-CALL (PART-INDEX) = LK-DX-CALL
002000             MOVE 'Y' TO WS-DX-PART-FOUND-SW
002010             SET WS-DX-PART-INDEX TO PART-INDEX
002020     END-SEARCH.
002030*---------------------------------------------------------------*
002040 2000-CHECK-SHADOW-LOG.
002050*---------------------------------------------------------------*
002060     SET SHAD-INDEX TO 1.
002070     MOVE 0 TO WS-MATCH-COUNT.
002080     SEARCH TBL-SHADOW-STATION
002090         AT END
002100             MOVE 0 TO WS-MATCH-COUNT
002110         WHEN SH-CALL (SHAD-INDEX) = LK-DX-CALL
002120             IF LK-MODE = 'CW'
002130                 MOVE SH-CW-COUNT (SHAD-INDEX) TO WS-MATCH-COUNT
002140             ELSE
002150                 MOVE SH-PH-COUNT (SHAD-INDEX) TO WS-MATCH-COUNT
002160             END-IF
002170     END-SEARCH.
002180     IF WS-MATCH-COUNT < 10
002190         MOVE 0 TO LK-POINTS
002200         MOVE 'Y' TO WS-STOP-SW
002210         MOVE SPACES TO WS-REASON-BUILD
002220         STRING 'Log not received from ' DELIMITED BY SIZE
002230                LK-DX-CALL DELIMITED BY SPACE
002240             INTO WS-REASON-BUILD
002250         PERFORM 9900-SET-REASON-FROM-BUILD
002260     ELSE
002270         MOVE LK-DX-CALL TO WS-WORKED-CALL
002280         PERFORM 5000-LOOKUP-COUNTRY-FOR-CALL
002290         MOVE LK-DX-COUNTY TO WS-COUNTY-CANDIDATE
002300         PERFORM 5100-VALIDATE-COUNTY-FOR-COUNTRY
002310         IF NOT WS-COUNTY-VALID
002320             MOVE 0 TO LK-POINTS
002330             MOVE SPACES TO WS-REASON-BUILD
002340             STRING 'No county ' DELIMITED BY SIZE
002350                    LK-DX-COUNTY DELIMITED BY SPACE
002360                    ' in ' DELIMITED BY SIZE
002370                    WS-COUNTRY-NAME DELIMITED BY SPACE
002380                 INTO WS-REASON-BUILD
002390             PERFORM 9900-SET-REASON-FROM-BUILD
002400         ELSE
002410             MOVE 1 TO LK-POINTS
002420             MOVE SPACES TO WS-REASON-BUILD
002430             STRING 'Found 10+ QSOs of station ' DELIMITED BY SIZE
002440                    LK-DX-CALL DELIMITED BY SPACE
002450                 INTO WS-REASON-BUILD
002460             PERFORM 9900-SET-REASON-FROM-BUILD
002470         END-IF
002480     END-IF.
002490*---------------------------------------------------------------*
002500 2100-FIND-COUNTERPART-ATTEMPT-1.
002510*---------------------------------------------------------------*
002520     MOVE 1 TO WS-ATTEMPT.
002530     PERFORM 2410-FIND-COUNTERPART-AT-ATTEMPT.
002540     IF NOT WS-CANDIDATE-FOUND
002550         MOVE 0 TO LK-POINTS
002560         MOVE 'Y' TO WS-STOP-SW
002570         MOVE SPACES TO WS-REASON-BUILD
002580         STRING 'QSO not found in ' DELIMITED BY SIZE
002590                LK-DX-CALL DELIMITED BY SPACE
002600                '''s log' DELIMITED BY SIZE
002610             INTO WS-REASON-BUILD
002620         PERFORM 9900-SET-REASON-FROM-BUILD
002630     ELSE
002640         MOVE WS-CANDIDATE-QSO-INDEX TO WS-ORIGINAL-QSO-INDEX
002650     END-IF.
002660*---------------------------------------------------------------*
002670 2200-CHECK-FREQUENCY.
002680*---------------------------------------------------------------*
002690     MOVE LK-FREQ TO WS-FREQ-WORK.
002700     IF LK-MODE = 'CW'
002710         IF (WS-FREQ-NUMERIC >= 3510 AND WS-FREQ-NUMERIC <= 3560)
002720                 OR WS-FREQ-NUMERIC = 3500
002730                 OR (WS-FREQ-NUMERIC >= 7010 AND
002740                     WS-FREQ-NUMERIC <= 7060)
002750                 OR WS-FREQ-NUMERIC = 7000
002760             CONTINUE
002770         ELSE
002780             MOVE 0 TO LK-POINTS
002790             MOVE 'Y' TO WS-STOP-SW
002800             MOVE SPACES TO WS-REASON-BUILD
002810             STRING 'CW QSO frequency ' DELIMITED BY SIZE
002820                    LK-FREQ DELIMITED BY SIZE
002830                    ' out of contest band' DELIMITED BY SIZE
002840                 INTO WS-REASON-BUILD
002850             PERFORM 9900-SET-REASON-FROM-BUILD
002860         END-IF
002870     ELSE
002880         IF (WS-FREQ-NUMERIC >= 3600 AND WS-FREQ-NUMERIC <= 3650)
002890                 OR (WS-FREQ-NUMERIC >= 3700 AND
002900                     WS-FREQ-NUMERIC <= 3775)
002910                 OR WS-FREQ-NUMERIC = 3500
002920                 OR (WS-FREQ-NUMERIC >= 7050 AND
002930                     WS-FREQ-NUMERIC <= 7100)
002940                 OR (WS-FREQ-NUMERIC >= 7130 AND
002950                     WS-FREQ-NUMERIC <= 7200)
002960                 OR WS-FREQ-NUMERIC = 7000
002970             CONTINUE
002980         ELSE
002990             MOVE 0 TO LK-POINTS
003000             MOVE 'Y' TO WS-STOP-SW
003010             MOVE SPACES TO WS-REASON-BUILD
003020             STRING 'PH QSO frequency ' DELIMITED BY SIZE
003030                    LK-FREQ DELIMITED BY SIZE
003040                    ' out of contest band' DELIMITED BY SIZE
003050                 INTO WS-REASON-BUILD
003060             PERFORM 9900-SET-REASON-FROM-BUILD
003070         END-IF
003080     END-IF.
003090*---------------------------------------------------------------*
003100 2300-CHECK-TIME-WINDOW.
003110*---------------------------------------------------------------*
003120     MOVE LK-QSO-TIME TO WS-TIME-TO-SPLIT.
003130     PERFORM 2310-CONVERT-TIME-TO-MINUTES.
003140     MOVE WS-MINUTES-RESULT TO WS-MY-MINUTES.
003150     IF LK-QSO-DATE = '2022-01-09'
003160             AND ((WS-MY-MINUTES >= 390 AND WS-MY-MINUTES < 510)
003170               OR (WS-MY-MINUTES >= 540 AND WS-MY-MINUTES < 660))
003180         CONTINUE
003190     ELSE
003200         MOVE 0 TO LK-POINTS
003210         MOVE 'Y' TO WS-STOP-SW
003220         MOVE 'QSO logged outside contest time' TO WS-REASON-BUILD
003230         PERFORM 9900-SET-REASON-FROM-BUILD
003240     END-IF.
003250*---------------------------------------------------------------*
003260 2310-CONVERT-TIME-TO-MINUTES.
003270*---------------------------------------------------------------*
003280     COMPUTE WS-MINUTES-RESULT =
003290         (WS-SPLIT-HH * 60) + WS-SPLIT-MM.
003300*---------------------------------------------------------------*
003310 2400-CHECK-TIME-AGREEMENT.
003320*---------------------------------------------------------------*
003330     MOVE 'N' TO WS-TIME-RESOLVED-SW.
003340     MOVE WS-ORIGINAL-QSO-INDEX TO WS-CANDIDATE-QSO-INDEX.
003350     PERFORM 2420-EVALUATE-ONE-ATTEMPT UNTIL WS-TIME-RESOLVED.
003360*---------------------------------------------------------------*
003370 2410-FIND-COUNTERPART-AT-ATTEMPT.
003380*---------------------------------------------------------------*
003390     MOVE LK-FREQ TO WS-FREQ-WORK.
003400     MOVE WS-FREQ-WORK (1 : 1) TO WS-BAND-DIGIT.
003410     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.
003420     MOVE 0   TO WS-MATCH-COUNT.
003430     PERFORM 2411-TEST-ONE-CANDIDATE-QSO
003440         VARYING QSO-INDEX
003450         FROM PR-FIRST-QSO-INDEX (WS-DX-PART-INDEX) BY 1
003460         UNTIL QSO-INDEX > PR-LAST-QSO-INDEX (WS-DX-PART-INDEX)
003470             OR WS-CANDIDATE-FOUND.
003480*---------------------------------------------------------------*
003490 2411-TEST-ONE-CANDIDATE-QSO.
003500*---------------------------------------------------------------*
003510     MOVE WQ-FREQ (QSO-INDEX) TO WS-FREQ-WORK.
003520     IF WQ-DX-CALL (QSO-INDEX) = LK-DE-CALL
003530             AND WS-FREQ-WORK (1 : 1) = WS-BAND-DIGIT
003540         ADD 1 TO WS-MATCH-COUNT
003550         IF WS-MATCH-COUNT = WS-ATTEMPT
003560             MOVE 'Y' TO WS-CANDIDATE-FOUND-SW
003570             SET WS-CANDIDATE-QSO-INDEX TO QSO-INDEX
003580         END-IF
003590     END-IF.
003600*---------------------------------------------------------------*
003610 2420-EVALUATE-ONE-ATTEMPT.
003620*---------------------------------------------------------------*
003630     MOVE LK-QSO-TIME TO WS-TIME-TO-SPLIT.
003640     PERFORM 2310-CONVERT-TIME-TO-MINUTES.
003650     MOVE WS-MINUTES-RESULT TO WS-MY-MINUTES.
003660     MOVE WQ-QSO-TIME (WS-CANDIDATE-QSO-INDEX) TO
003670         WS-OTHER-TIME-WORK.
003680     COMPUTE WS-OTHER-MINUTES = (WS-OTHER-HH * 60) + WS-OTHER-MM.
003690     COMPUTE WS-MINUTE-DIFF = WS-MY-MINUTES - WS-OTHER-MINUTES.
003700     IF WS-MINUTE-DIFF < 0
003710         COMPUTE WS-MINUTE-DIFF = 0 - WS-MINUTE-DIFF
003720     END-IF.
003730     IF WS-MINUTE-DIFF <= 5
003740         MOVE WS-CANDIDATE-QSO-INDEX TO WS-MATCHED-QSO-INDEX
003750         MOVE WS-ATTEMPT TO WS-ATTEMPT-USED
003760         MOVE 'Y' TO WS-TIME-RESOLVED-SW
003770     ELSE
003780         ADD 1 TO WS-ATTEMPT
003790         PERFORM 2410-FIND-COUNTERPART-AT-ATTEMPT
003800         IF NOT WS-CANDIDATE-FOUND
003810             MOVE 0 TO LK-POINTS
003820             MOVE 'Y' TO WS-STOP-SW
003830             MOVE 'Y' TO WS-TIME-RESOLVED-SW
003840             MOVE WQ-QSO-TIME (WS-ORIGINAL-QSO-INDEX) TO
003850                 WS-OTHER-TIME-WORK
003860             MOVE SPACES TO WS-REASON-BUILD
003870             STRING 'Time differs: ' DELIMITED BY SIZE
003880                    LK-QSO-TIME DELIMITED BY SIZE
003890                    ', ' DELIMITED BY SIZE
003900                    WS-OTHER-TIME-WORK DELIMITED BY SIZE
003910                 INTO WS-REASON-BUILD
003920             PERFORM 9900-SET-REASON-FROM-BUILD
003930         END-IF
003940     END-IF.
003950*---------------------------------------------------------------*
003960 2500-CHECK-EXCHANGE.
003970*---------------------------------------------------------------*
003980     IF LK-DE-RST = SPACES OR LK-DE-NR = 0
003990             OR LK-DE-COUNTY = SPACES
004000         MOVE 0 TO LK-POINTS
004010         MOVE 'Incomplete TX message' TO WS-REASON-BUILD
004020         PERFORM 9900-SET-REASON-FROM-BUILD
004030     ELSE
004040         IF LK-DX-RST = SPACES OR LK-DX-NR = 0
004050                 OR LK-DX-COUNTY = SPACES
004060             MOVE 0 TO LK-POINTS
004070             MOVE 'Incomplete RX message' TO WS-REASON-BUILD
004080             PERFORM 9900-SET-REASON-FROM-BUILD
004090         ELSE
004100             IF LK-DX-RST NOT = WQ-DE-RST (WS-COMPARE-QSO-INDEX)
004110                 MOVE 1 TO LK-POINTS
004120                 MOVE 'RX RST mismatch' TO WS-REASON-BUILD
004130                 PERFORM 9900-SET-REASON-FROM-BUILD
004140             ELSE
004150                 IF LK-DX-NR NOT = WQ-DE-NR (WS-COMPARE-QSO-INDEX)
004160                     MOVE 1 TO LK-POINTS
004170                     MOVE 'RX number mismatch' TO WS-REASON-BUILD
004180                     PERFORM 9900-SET-REASON-FROM-BUILD
004190                 ELSE
004200                     IF LK-DX-COUNTY NOT =
004210                             WQ-DE-COUNTY (WS-COMPARE-QSO-INDEX)
004220                         MOVE 1 TO LK-POINTS
004230                         MOVE 'RX county mismatch' TO
004240                             WS-REASON-BUILD
004250                         PERFORM 9900-SET-REASON-FROM-BUILD
004260                     ELSE
004270                         MOVE 2 TO LK-POINTS
004280                         MOVE SPACES TO LK-REASON-TEXT
004290                         MOVE 0 TO LK-REASON-LENGTH
004300                     END-IF
004310                 END-IF
004320             END-IF
004330         END-IF
004340     END-IF.
004350*---------------------------------------------------------------*
004360 2600-CHECK-MULTIPLIER.
004370*---------------------------------------------------------------*
004380     MOVE 'N' TO LK-MULT-ELIGIBLE-SW.
004390     MOVE SPACES TO LK-MULT-COUNTY.
004400     IF LK-POINTS = 2
004410         MOVE 'Y' TO LK-MULT-ELIGIBLE-SW
004420         MOVE LK-DX-COUNTY TO LK-MULT-COUNTY
004430     ELSE
004440         IF LK-POINTS = 1
004450             MOVE LK-DX-COUNTY TO WS-COUNTY-CANDIDATE
004460             MOVE LK-DX-CALL   TO WS-WORKED-CALL
004470             PERFORM 5000-LOOKUP-COUNTRY-FOR-CALL
004480             PERFORM 5100-VALIDATE-COUNTY-FOR-COUNTRY
004490             IF WS-COUNTY-VALID AND WS-DX-PART-FOUND
004500                 IF WQ-DE-COUNTY (WS-ORIGINAL-QSO-INDEX) =
004510                         LK-DX-COUNTY
004520                     MOVE 'Y' TO LK-MULT-ELIGIBLE-SW
004530                     MOVE LK-DX-COUNTY TO LK-MULT-COUNTY
004540                 END-IF
004550             ELSE
004560                 IF WS-COUNTY-VALID AND NOT WS-DX-PART-FOUND
004570                     MOVE 'Y' TO LK-MULT-ELIGIBLE-SW
004580                     MOVE LK-DX-COUNTY TO LK-MULT-COUNTY
004590                 END-IF
004600             END-IF
004610         END-IF
004620     END-IF.
004630*---------------------------------------------------------------*
004640 5000-LOOKUP-COUNTRY-FOR-CALL.
004650*---------------------------------------------------------------*
004660     MOVE SPACES TO WS-COUNTRY-NAME.
004670     SET PFX-INDEX TO 1.
004680     SEARCH TBL-PREFIX-COUNTRY
004690         AT END
004700             MOVE SPACES TO WS-COUNTRY-NAME
004710         WHEN PC-PREFIX (PFX-INDEX) (1 : 2) =
004720                 WS-WORKED-CALL (1 : 2)
004730             MOVE PC-COUNTRY-NAME (PFX-INDEX) TO WS-COUNTRY-NAME
004740     END-SEARCH.
004750*---------------------------------------------------------------*
004760 5100-VALIDATE-COUNTY-FOR-COUNTRY.
004770*---------------------------------------------------------------*
004780     MOVE 'N' TO WS-COUNTY-VALID-SW.
004790     SET CNTY-INDEX TO 1.
004800     SEARCH TBL-COUNTY
004810         AT END
004820             MOVE 'N' TO WS-COUNTY-VALID-SW
004830         WHEN CT-COUNTRY-NAME (CNTY-INDEX) = WS-COUNTRY-NAME
004840                 AND CT-COUNTY-CODE (CNTY-INDEX) =
004850                     WS-COUNTY-CANDIDATE
004860             MOVE 'Y' TO WS-COUNTY-VALID-SW
004870     END-SEARCH.
004880*---------------------------------------------------------------*
004890 9900-SET-REASON-FROM-BUILD.
004900*---------------------------------------------------------------*
004910     MOVE WS-REASON-BUILD TO LK-REASON-TEXT.
004920     PERFORM 9910-MEASURE-REASON-LENGTH
004930         VARYING LK-REASON-LENGTH FROM 40 BY -1
004940         UNTIL LK-REASON-LENGTH = 1
004950             OR WS-REASON-BUILD (LK-REASON-LENGTH : 1)
004960                 NOT = SPACE.
004970*---------------------------------------------------------------*
004980 9910-MEASURE-REASON-LENGTH.
004990*---------------------------------------------------------------*
005000     CONTINUE.

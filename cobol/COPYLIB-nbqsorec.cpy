000100*------------------------------------------------------------*
000110*  NBQSOREC - CONTEST LOG INPUT RECORD                       *
000120*  ONE PHYSICAL RECORD LAYOUT, TWO VIEWS:                    *
000130*    LOG-HEADER-RECORD  - ONE PER LOG FILE (STATION/CATEGORY)*
000140*    QSO-DETAIL-RECORD  - ONE PER CONTACT LINE IN A LOG      *
000150*  LIR-REC-TYPE TELLS WHICH VIEW APPLIES TO THE RECORD READ. *
000160*------------------------------------------------------------*
000170 01  LOG-INPUT-RECORD.
000180     05  LIR-REC-TYPE                   PIC X(01).
000190         88  LIR-IS-HEADER                       VALUE 'H'.
000200         88  LIR-IS-QSO                          VALUE 'Q'.
000210     05  FILLER                         PIC X(132).
000220*------------------------------------------------------------*
000230*  HEADER VIEW - CAPTURED ONCE PER LOG FILE BY NBLOGRD LOGIC  *
000240*  IN CBL-NRBATCH.                                            *
000250*------------------------------------------------------------*
000260 01  LOG-HEADER-RECORD REDEFINES LOG-INPUT-RECORD.
000270     05  LHR-REC-TYPE                   PIC X(01).
000280     05  LHR-STATION-CALL               PIC X(12).
000290     05  LHR-CATEGORY-POWER             PIC X(05).
000300     05  LHR-CATEGORY-FREE              PIC X(40).
000310     05  LHR-CATEGORY-OPERATOR          PIC X(10).
000320     05  FILLER                         PIC X(65).
000330*------------------------------------------------------------*
000340*  QSO VIEW - ONE CLAIMED CONTACT.  DE- IS THE LOGGING        *
000350*  (SENDING) STATION, DX- IS THE WORKED STATION AS COPIED.    *
000360*------------------------------------------------------------*
000370 01  QSO-DETAIL-RECORD REDEFINES LOG-INPUT-RECORD.
000380     05  QDR-REC-TYPE                   PIC X(01).
000390     05  QDR-FREQ                       PIC X(05).
000400     05  QDR-MODE                       PIC X(02).
000410         88  QDR-MODE-IS-CW                      VALUE 'CW'.
000420         88  QDR-MODE-IS-PH                      VALUE 'PH'.
000430     05  QDR-QSO-DATE                   PIC X(10).
000440     05  QDR-QSO-TIME                   PIC X(04).
000450     05  QDR-DE-CALL                    PIC X(12).
000460     05  QDR-DE-RST                     PIC X(03).
000470     05  QDR-DE-NR                      PIC 9(04).
000480     05  QDR-DE-COUNTY                  PIC X(03).
000490     05  QDR-DX-CALL                    PIC X(12).
000500     05  QDR-DX-RST                     PIC X(03).
000510     05  QDR-DX-NR                      PIC 9(04).
000520     05  QDR-DX-COUNTY                  PIC X(03).
000530     05  FILLER                         PIC X(67).

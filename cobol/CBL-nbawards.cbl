000100*===============================================================*
000110* PROGRAM NAME:    NBAWARDS
000120* ORIGINAL AUTHOR: R. JANSSON
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/02/89 R. JANSSON      CREATED - GROUPS THE SCORING COMMITTEE RJ8904  
000180*                          AWARDS SHEET BY CALLSIGN SO THE PRINT  RJ8904  
000190*                          SHOP CAN RUN ONE CERTIFICATE PER SIGN. RJ8904  
000200* 01/23/95 T. OJANEN       CALLSIGN TABLE SIZE RAISED TO 500 - RANTO9501  
000210*                          OUT OF ROOM ON THE 1994 AWARDS RUN.    TO9501  
000220* 12/04/98 M. BERGSTROM    Y2K REMEDIATION - NO DATE FIELDS IN    MB9812  
000230*                          THIS PROGRAM, REVIEWED, SIGNED OFF.    MB9812  
000240*                          TICKET NRC-Y2K-07.                     MB9812  
000250* 02/14/99 M. BERGSTROM    Y2K SIGN-OFF RETEST - NO FURTHER       MB9902  
000260*                          CHANGES REQUIRED. TICKET NRC-Y2K-07.   MB9902  
000270* 07/22/05 P. VAITKUS      ACHIEVEMENT LINE WIDTH RAISED TO 60    PV0507  
000280*                          BYTES TO MATCH THE REVISED AWARDS      PV0507  
000290*                          SHEET LAYOUT (REQ 318).                PV0507  
000291* 01/11/22 P. VAITKUS      RE-RUN FOR THE 2022-01-09 CONTEST -    PV2201  
000292*                          BLANK-ROW GUARD AND CALL-COLUMN VIEW   PV2201  
000293*                          ADDED ON THE INPUT/OUTPUT LINES.       PV2201  
000294* 03/04/22 P. VAITKUS      RUN SUMMARY LINE ADDED AT REQUEST OF   PV2203  
000295*                          THE CONTEST MANAGER (REQ 318 RECAP).   PV2203  
000296*                          TICKET NRC-0459.                       PV2203  
000300*===============================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.    NBAWARDS.
000330 AUTHOR.        R. JANSSON.
000340 INSTALLATION.  NORDIC DATA SERVICES.
000350 DATE-WRITTEN.  04/02/89.
000360 DATE-COMPILED.
000370 SECURITY.      NON-CONFIDENTIAL.
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*---------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420*---------------------------------------------------------------*
000430 SOURCE-COMPUTER. IBM-3081.
000440 OBJECT-COMPUTER. IBM-3081.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*---------------------------------------------------------------*
000480 INPUT-OUTPUT SECTION.
000490*---------------------------------------------------------------*
000500 FILE-CONTROL.
000510     SELECT AWARDS-FILE ASSIGN TO AWDDD
000520       ORGANIZATION IS SEQUENTIAL
000530       FILE STATUS AWARDS-FILE-STATUS.
000540*
000550     SELECT AWARDS-LIST-FILE ASSIGN TO AWLDD
000560       ORGANIZATION IS SEQUENTIAL
000570       FILE STATUS AWARDS-LIST-STATUS.
000580*===============================================================*
000590 DATA DIVISION.
000600 FILE SECTION.
000610*---------------------------------------------------------------*
000620 FD  AWARDS-FILE.
000630 01  AWARDS-INPUT-LINE            PIC X(150).
000640*---------------------------------------------------------------*
000650*  FIRST-BYTE VIEW OF THE INCOMING ROW - LETS 2000-READ-AWARDS-  *
000660*  FILE SKIP A STRAY BLANK LINE WITHOUT UNSTRINGING IT.          *
000670*---------------------------------------------------------------*
000680 01  AWARDS-INPUT-FIRST-BYTE REDEFINES AWARDS-INPUT-LINE.
000690     05  AIL-FIRST-CHAR              PIC X(01).
000700     05  FILLER                      PIC X(149).
000710*---------------------------------------------------------------*
000720 FD  AWARDS-LIST-FILE.
000730 01  AWARDS-LIST-LINE             PIC X(65).
000740*---------------------------------------------------------------*
000750*  CALL-COLUMN VIEW OF THE OUTPUT LINE - USED WHEN 3000-WRITE-   *
000760*  AWARDS-LIST LAYS DOWN THE CALLSIGN HEADER LINE.               *
000770*---------------------------------------------------------------*
000780 01  AWARDS-LIST-CALL-VIEW REDEFINES AWARDS-LIST-LINE.
000790     05  ALC-CALL                    PIC X(12).
000800     05  FILLER                      PIC X(53).
000810*===============================================================*
000820 WORKING-STORAGE SECTION.
000830*---------------------------------------------------------------*
000840*  ONE AWARDS-CSV DATA ROW, UNSTRUNG INTO ITS SEVEN COLUMNS.    *
000850*  ONLY COLUMN 2 (CALLSIGN) AND COLUMN 7 (ACHIEVEMENT TEXT) ARE *
000860*  USED BY THIS PROGRAM - THE REST OF THE SHEET IS SCORING      *
000870*  COMMITTEE BOOK-KEEPING THAT DOES NOT REACH THE PRINT SHOP.   *
000880*---------------------------------------------------------------*
000890 01  WS-AWARDS-ROW.
000900     05  WS-AWD-COL-1              PIC X(20).
000910     05  WS-AWD-CALL                PIC X(12).
000920     05  WS-AWD-COL-3              PIC X(20).
000930     05  WS-AWD-COL-4              PIC X(20).
000940     05  WS-AWD-COL-5              PIC X(20).
000950     05  WS-AWD-COL-6              PIC X(20).
000960     05  WS-AWD-ACHIEVEMENT         PIC X(60).
000970*---------------------------------------------------------------*
000980*  ONE ENTRY PER DISTINCT WINNER, IN FIRST-SEEN ORDER, WITH ITS *
000990*  ACHIEVEMENT TEXTS KEPT IN ROW ORDER UNDERNEATH IT.           *
001000*---------------------------------------------------------------*
001010 01  AWARDS-TABLE-CONTROL.
001020     05  AWARDS-TABLE-COUNT         PIC S9(04) COMP VALUE 0.
001030     05  AWARDS-TABLE-INDEX         PIC S9(04) COMP VALUE 0.
001040     05  FILLER                     PIC X(08).
001050 01  AWARDS-TABLE.
001060     05  TBL-AWARDS-CALL OCCURS 1 TO 500 TIMES
001070             DEPENDING ON AWARDS-TABLE-COUNT
001080             INDEXED BY AWD-INDEX.
001090         10  AWD-CALL                PIC X(12).
001100*---------------------------------------------------------------*
001110*        PREFIX VIEW OF THE WINNER'S CALL - NOT NEEDED BY THE   *
001120*        GROUPING LOGIC ITSELF, KEPT FOR PARITY WITH THE        *
001130*        PREFIX-COUNTRY LOOKUP CONVENTION USED ELSEWHERE IN     *
001140*        THE ADJUDICATION SUITE.                                *
001150*---------------------------------------------------------------*
001160         10  AWD-CALL-PARTS REDEFINES AWD-CALL.
001170             15  AWD-CALL-PREFIX      PIC X(02).
001180             15  FILLER               PIC X(10).
001190         10  AWD-LINE-COUNT          PIC 9(03) COMP VALUE 0.
001200         10  AWD-LINE-TABLE OCCURS 1 TO 100 TIMES
001210                 DEPENDING ON AWD-LINE-COUNT
001220                 INDEXED BY AWD-LINE-INDEX.
001230             15  AWD-ACHIEVEMENT      PIC X(60).
001240         10  FILLER                  PIC X(05).
001250*---------------------------------------------------------------*
001260 01  WS-SWITCHES-MISC-FIELDS.
001270     05  AWARDS-FILE-STATUS          PIC X(02).
001280         88  AWARDS-FILE-OK                    VALUE '00'.
001290         88  AWARDS-FILE-EOF                    VALUE '10'.
001300     05  AWARDS-LIST-STATUS          PIC X(02).
001310         88  AWARDS-LIST-OK                     VALUE '00'.
001320     05  WS-HEADER-SKIPPED-SW        PIC X(01) VALUE 'N'.
001330         88  WS-HEADER-SKIPPED                  VALUE 'Y'.
001340     05  WS-CALL-FOUND-SW            PIC X(01) VALUE 'N'.
001350         88  WS-CALL-FOUND                      VALUE 'Y'.
001360     05  FILLER                      PIC X(08).
001365*---------------------------------------------------------------*
001366*  RUN SUMMARY COUNTER - TOTAL ACHIEVEMENT LINES WRITTEN, ALL    *
001367*  WINNERS, FOR THE END-OF-RUN DISPLAY (REQ 318 RECAP).          *
001368*---------------------------------------------------------------*
001369 77  WS-TOTAL-ACHIEVEMENT-COUNT     PIC 9(05) COMP VALUE 0.
001370*===============================================================*
001380 PROCEDURE DIVISION.
001390*---------------------------------------------------------------*
001400 0000-MAIN-PARAGRAPH.
001410*---------------------------------------------------------------*
001420     OPEN INPUT  AWARDS-FILE.
001430     OPEN OUTPUT AWARDS-LIST-FILE.
001440     IF NOT AWARDS-FILE-OK
001450         DISPLAY 'NBAWARDS - FILE OPEN ERROR - AWARDS-FILE'.
001460     PERFORM 1000-SKIP-HEADER-ROW.
001470     PERFORM 2000-READ-AWARDS-FILE UNTIL AWARDS-FILE-EOF.
001480     PERFORM 3000-WRITE-AWARDS-LIST
001490         VARYING AWARDS-TABLE-INDEX FROM 1 BY 1
001500         UNTIL AWARDS-TABLE-INDEX > AWARDS-TABLE-COUNT.
001510     CLOSE AWARDS-FILE.
001520     CLOSE AWARDS-LIST-FILE.
001525     DISPLAY 'NBAWARDS - WINNERS GROUPED: ' AWARDS-TABLE-COUNT.
001526     DISPLAY 'NBAWARDS - ACHIEVEMENT LINES WRITTEN: '
001527         WS-TOTAL-ACHIEVEMENT-COUNT.
001530     GOBACK.
001540*---------------------------------------------------------------*
001550 1000-SKIP-HEADER-ROW.
001560*---------------------------------------------------------------*
001570     READ AWARDS-FILE
001580         AT END
001590             SET AWARDS-FILE-EOF TO TRUE
001600         NOT AT END
001610             CONTINUE
001620     END-READ.
001630*---------------------------------------------------------------*
001640 2000-READ-AWARDS-FILE.
001650*---------------------------------------------------------------*
001660     READ AWARDS-FILE
001670         AT END
001680             SET AWARDS-FILE-EOF TO TRUE
001690         NOT AT END
001700             IF AIL-FIRST-CHAR NOT = SPACE
001710                 PERFORM 2100-PARSE-AWARDS-ROW
001720                 PERFORM 2200-FIND-OR-ADD-CALLSIGN
001730                 PERFORM 2300-ADD-ACHIEVEMENT-LINE
001740             END-IF
001750     END-READ.
001760*---------------------------------------------------------------*
001770 2100-PARSE-AWARDS-ROW.
001780*---------------------------------------------------------------*
001790     UNSTRING AWARDS-INPUT-LINE DELIMITED BY ','
001800         INTO WS-AWD-COL-1, WS-AWD-CALL, WS-AWD-COL-3,
001810              WS-AWD-COL-4, WS-AWD-COL-5, WS-AWD-COL-6,
001820              WS-AWD-ACHIEVEMENT.
001830*---------------------------------------------------------------*
001840 2200-FIND-OR-ADD-CALLSIGN.
001850*---------------------------------------------------------------*
001860     MOVE 'N' TO WS-CALL-FOUND-SW.
001870     SET AWD-INDEX TO 1.
001880     SEARCH TBL-AWARDS-CALL
001890         AT END
001900             MOVE 'N' TO WS-CALL-FOUND-SW
001910         WHEN AWD-CALL (AWD-INDEX) = WS-AWD-CALL
001920             MOVE 'Y' TO WS-CALL-FOUND-SW
001930     END-SEARCH.
001940     IF NOT WS-CALL-FOUND
001950         ADD 1 TO AWARDS-TABLE-COUNT
001960         SET AWD-INDEX TO AWARDS-TABLE-COUNT
001970         MOVE WS-AWD-CALL TO AWD-CALL (AWD-INDEX)
001980         MOVE 0 TO AWD-LINE-COUNT (AWD-INDEX)
001990     END-IF.
002000*---------------------------------------------------------------*
002010 2300-ADD-ACHIEVEMENT-LINE.
002020*---------------------------------------------------------------*
002030     ADD 1 TO AWD-LINE-COUNT (AWD-INDEX).
002040     MOVE WS-AWD-ACHIEVEMENT TO
002050         AWD-ACHIEVEMENT (AWD-INDEX, AWD-LINE-COUNT (AWD-INDEX)).
002055     ADD 1 TO WS-TOTAL-ACHIEVEMENT-COUNT.
002060*---------------------------------------------------------------*
002070 3000-WRITE-AWARDS-LIST.
002080*---------------------------------------------------------------*
002090     MOVE SPACES TO AWARDS-LIST-LINE.
002100     MOVE AWD-CALL (AWARDS-TABLE-INDEX) TO ALC-CALL.
002110     WRITE AWARDS-LIST-LINE.
002120     PERFORM 3100-WRITE-ONE-ACHIEVEMENT-LINE
002130         VARYING AWD-LINE-INDEX FROM 1 BY 1
002140         UNTIL AWD-LINE-INDEX >
002150                 AWD-LINE-COUNT (AWARDS-TABLE-INDEX).
002160*---------------------------------------------------------------*
002170 3100-WRITE-ONE-ACHIEVEMENT-LINE.
002180*---------------------------------------------------------------*
002190     MOVE SPACES TO AWARDS-LIST-LINE.
002200     STRING '    ' DELIMITED BY SIZE
002210            AWD-ACHIEVEMENT (AWARDS-TABLE-INDEX, AWD-LINE-INDEX)
002220                DELIMITED BY SIZE
002230         INTO AWARDS-LIST-LINE.
002240     WRITE AWARDS-LIST-LINE.

000100*------------------------------------------------------------*
000110*  NBRESFMT - PRINT/OUTPUT FORMATS FOR THE RESULTS CSV AND    *
000120*  THE PER-PARTICIPANT UBN REPORT.                            *
000130*------------------------------------------------------------*
000140 01  WS-TAB-CHARACTER                   PIC X(01) VALUE
000150         X'09'.
000160*------------------------------------------------------------*
000170*  RESULTS-CSV-LINE - ONE OUTPUT LINE OF RESULTS-FILE.        *
000180*  COMMA FILLERS BUILD THE CSV SEPARATORS, MATCHING THE       *
000190*  EXACT COLUMN ORDER REQUIRED BY THE RESULTS REPORT.         *
000200*------------------------------------------------------------*
000210 01  RESULTS-CSV-LINE.
000220     05  RCL-MODE                       PIC X(02).
000230     05  FILLER                         PIC X(01) VALUE ','.
000240     05  RCL-CALL                       PIC X(12).
000250     05  FILLER                         PIC X(01) VALUE ','.
000260     05  RCL-QSO-COUNT-80M              PIC 9(04).
000270     05  FILLER                         PIC X(01) VALUE ','.
000280     05  RCL-QSO-COUNT-40M              PIC 9(04).
000290     05  FILLER                         PIC X(01) VALUE ','.
000300     05  RCL-POINT-80M                  PIC 9(05).
000310     05  FILLER                         PIC X(01) VALUE ','.
000320     05  RCL-POINT-40M                  PIC 9(05).
000330     05  FILLER                         PIC X(01) VALUE ','.
000340     05  RCL-MULT-80M                   PIC 9(03).
000350     05  FILLER                         PIC X(01) VALUE ','.
000360     05  RCL-MULT-40M                   PIC 9(03).
000370     05  FILLER                         PIC X(01) VALUE ','.
000380     05  RCL-SCORE                      PIC 9(07).
000390     05  FILLER                         PIC X(01) VALUE ','.
000400     05  RCL-POWER                      PIC X(05).
000410     05  FILLER                         PIC X(01) VALUE ','.
000420     05  RCL-COUNTY                     PIC X(03).
000430     05  FILLER                         PIC X(01) VALUE ','.
000440     05  RCL-CHECKLOG                   PIC X(01).
000450     05  FILLER                         PIC X(38).
000460*------------------------------------------------------------*
000470*  RESULTS-CSV-HEADER - THE ONE HEADER LINE WRITTEN BEFORE    *
000480*  THE FIRST DETAIL LINE.                                     *
000490*------------------------------------------------------------*
000500 01  RESULTS-CSV-HEADER                 PIC X(103) VALUE
000510     'MODE,CALL,QSO_COUNT_80m,QSO_COUNT_40m,POINT_80m,POINT_40m,
000520-    'MULT_80m,MULT_40m,SCORE,POWER,COUNTY,CHECKLOG'.
000530*------------------------------------------------------------*
000540*  UBN-DETAIL-LINE - BUILT A PIECE AT A TIME BY STRING IN      *
000550*  CBL-NRBATCH; THE ECHOED QSO, THE VERDICT AND ANY REASON    *
000560*  OR MULTIPLIER MARKER ARE FREE-FORMAT SO THE LINE IS KEPT   *
000570*  AS ONE LONG AREA RATHER THAN FIXED SUB-FIELDS.              *
000580*------------------------------------------------------------*
000590 01  UBN-DETAIL-LINE                    PIC X(200).
000600 01  UBN-REASON-TEXT                    PIC X(40).
000610 01  UBN-POINTS-DIGIT                   PIC 9(01).

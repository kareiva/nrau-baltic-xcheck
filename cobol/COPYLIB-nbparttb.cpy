000100*------------------------------------------------------------*
000110*  NBPARTTB - CONTEST WORKING TABLES                         *
000120*  SHARED BY CBL-NRBATCH (BUILDS THEM) AND CBL-NBXCHECK       *
000130*  (SEARCHES THEM VIA LINKAGE) FOR ONE SECTION (CW OR PH) AT  *
000140*  A TIME.  A PARTICIPANT'S QSO-S ARE A CONTIGUOUS SLICE OF   *
000150*  QSO-WORK-TABLE BECAUSE THE LOG READER LOADS ONE LOG FILE   *
000160*  AT A TIME, IN FILE ORDER - PR-FIRST-QSO-INDEX AND          *
000170*  PR-LAST-QSO-INDEX BOUND THAT SLICE.                        *
000180*------------------------------------------------------------*
000190 01  CONTEST-TABLE-CONTROL.
000200     05  QSO-TABLE-COUNT                PIC S9(04) COMP VALUE 0.
000210     05  QSO-TABLE-INDEX                PIC S9(04) COMP VALUE 0.
000220     05  PART-TABLE-COUNT               PIC S9(04) COMP VALUE 0.
000230     05  PART-TABLE-INDEX               PIC S9(04) COMP VALUE 0.
000240     05  FILLER                         PIC X(08).
000250*------------------------------------------------------------*
000260*  ONE ENTRY PER CLAIMED QSO, LOADED IN FILE ORDER.           *
000270*------------------------------------------------------------*
000280 01  QSO-WORK-TABLE.
000290     05  TBL-QSO OCCURS 1 TO 4000 TIMES
000300             DEPENDING ON QSO-TABLE-COUNT
000310             INDEXED BY QSO-INDEX.
000320         10  WQ-FREQ                    PIC X(05).
000330         10  WQ-MODE                    PIC X(02).
000340         10  WQ-QSO-DATE                PIC X(10).
000350         10  WQ-QSO-TIME                PIC X(04).
000360         10  WQ-DE-CALL                 PIC X(12).
000370         10  WQ-DE-RST                  PIC X(03).
000380         10  WQ-DE-NR                   PIC 9(04).
000390         10  WQ-DE-COUNTY               PIC X(03).
000400         10  WQ-DX-CALL                 PIC X(12).
000410         10  WQ-DX-RST                  PIC X(03).
000420         10  WQ-DX-NR                   PIC 9(04).
000430         10  WQ-DX-COUNTY               PIC X(03).
000440         10  FILLER                     PIC X(10).
000450*------------------------------------------------------------*
000460*  ONE ENTRY PER LOG SUBMITTED (= PER PARTICIPANT), IN THE    *
000470*  ORDER THE LOGS WERE READ.  THE BAND ACCUMULATORS AND THE   *
000480*  MULTIPLIER LISTS ARE FILLED BY THE SCORER/ACCUMULATOR AS   *
000490*  EACH QSO IS CHECKED AGAINST CBL-NBXCHECK.                  *
000500*------------------------------------------------------------*
000510 01  PARTICIPANT-RESULT-TABLE.
000520     05  TBL-PARTICIPANT-RESULT OCCURS 1 TO 400 TIMES
000530             DEPENDING ON PART-TABLE-COUNT
000540             INDEXED BY PART-INDEX.
000550         10  PR-MODE                    PIC X(02).
000560         10  PR-CALL                    PIC X(12).
000570         10  PR-POWER                   PIC X(05).
000580         10  PR-CHECKLOG                PIC X(01).
000590         10  PR-COUNTY                  PIC X(03).
000600         10  PR-FIRST-QSO-INDEX         PIC S9(04) COMP.
000610         10  PR-LAST-QSO-INDEX          PIC S9(04) COMP.
000620         10  PR-ACCUM-80M.
000630             15  PR-QSO-CT-80M          PIC 9(04) VALUE 0.
000640             15  PR-POINT-80M           PIC 9(05) VALUE 0.
000650             15  PR-MULT-CT-80M         PIC 9(03) VALUE 0.
000660             15  PR-MULT-LIST-80M OCCURS 45 TIMES
000670                     INDEXED BY M80-INDEX.
000680                 20  PR-MULT-COUNTY-80M PIC X(03).
000690         10  PR-ACCUM-40M.
000700             15  PR-QSO-CT-40M          PIC 9(04) VALUE 0.
000710             15  PR-POINT-40M           PIC 9(05) VALUE 0.
000720             15  PR-MULT-CT-40M         PIC 9(03) VALUE 0.
000730             15  PR-MULT-LIST-40M OCCURS 45 TIMES
000740                     INDEXED BY M40-INDEX.
000750                 20  PR-MULT-COUNTY-40M PIC X(03).
000760         10  FILLER                     PIC X(05).
000770*------------------------------------------------------------*
000780*  ONE ENTRY PER WORKED STATION THAT SUBMITTED NO LOG OF ITS  *
000790*  OWN (A "SHADOW" STATION).  KEPT PER-MODE SO CW AND PH      *
000800*  STAY INDEPENDENT EVEN THOUGH THE DRIVER REUSES ONE TABLE.  *
000810*------------------------------------------------------------*
000820 01  SHADOW-CONTROL.
000830     05  SHADOW-TABLE-COUNT             PIC S9(04) COMP VALUE 0.
000840     05  SHADOW-TABLE-INDEX             PIC S9(04) COMP VALUE 0.
000850     05  FILLER                         PIC X(08).
000860 01  SHADOW-STATION-TABLE.
000870     05  TBL-SHADOW-STATION OCCURS 1 TO 1000 TIMES
000880             DEPENDING ON SHADOW-TABLE-COUNT
000890             INDEXED BY SHAD-INDEX.
000900         10  SH-CALL                    PIC X(12).
000910         10  SH-CW-COUNT                PIC 9(04) VALUE 0.
000920         10  SH-PH-COUNT                PIC 9(04) VALUE 0.
000930         10  FILLER                     PIC X(05).
